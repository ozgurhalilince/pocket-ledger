000100******************************************************************
000200* PROGRAM: LDGFIND                                               *
000300* SYSTEM:  POCKET LEDGER - TRANSACTION LOOKUP BY TRAN-ID          *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.    LDGFIND.
000800 AUTHOR.        M RUIZ-TAVERA.
000900 INSTALLATION.  UNIZAR DATA CENTER.
001000 DATE-WRITTEN.  09-11-1987.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
001300******************************************************************
001400* PURPOSE.                                                        *
001500*     READS ONE LOOKUP KEY (THE WANTED TRAN-ID) FROM LOOKUP-KEY-  *
001600*     IN AND SCANS LEDGER-JOURNAL SEQUENTIALLY FOR A MATCHING     *
001700*     TRAN-RECORD.  THE JOURNAL HAS NO INDEXED ACCESS - A FULL    *
001800*     SCAN IS THE ONLY LOOKUP METHOD, SAME AS A QUERY RUN.        *
001900******************************************************************
002000* CHANGE LOG.                                                     *
002100* 09-11-1987 MRT  REQ 8803  ORIGINAL PROGRAM.                     *
002200* 30-06-2004 JCD  REQ 0461  STOP THE SCAN AS SOON AS A MATCH IS   *
002300*                           FOUND RATHER THAN READING TO EOF.     *
002400* 11-03-2011 PLQ  REQ 1109  RECAST THE SCAN LOOP ON THE SHOP'S    *
002500*                           PERFORM...THRU...EX / GO TO PATTERN   *
002600*                           PER THE CUSKS080 STYLE GUIDE.         *
002700* 09-05-2011 PLQ  REQ 1110  TRAN-CREATED-TS-KEY WAS SITTING IDLE  *
002800*                           - NOW ADDED TO THE MATCH-FOUND        *
002900*                           CONSOLE DISPLAY AS ITS COMMENT        *
003000*                           ALWAYS SAID IT WAS FOR.               *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300******************************************************************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   UNIZAR-370.
003600 OBJECT-COMPUTER.   UNIZAR-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900******************************************************************
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT LOOKUP-KEY-FILE ASSIGN TO LOOKUPID
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS WS-LOOKUP-STATUS.
004500
004600     SELECT LEDGER-JOURNAL-FILE ASSIGN TO JOURNAL
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WS-JOURNAL-STATUS.
004900******************************************************************
005000 DATA DIVISION.
005100******************************************************************
005200 FILE SECTION.
005300*----------------------------------------------------------------*
005400 FD  LOOKUP-KEY-FILE
005500     LABEL RECORDS ARE STANDARD.
005600 01  LOOKUP-KEY-RECORD.
005700     05  LOOKUP-TRAN-ID             PIC 9(10).
005800     05  FILLER                     PIC X(70).
005900*----------------------------------------------------------------*
006000 FD  LEDGER-JOURNAL-FILE
006100     LABEL RECORDS ARE STANDARD.
006200     COPY TRANREC.
006300******************************************************************
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600* FILE STATUS FIELDS - CARRIED AS STANDALONE 77-LEVELS, SAME AS   *
006700* THE SHOP'S WS-STATUS CONVENTION IN THE OLDER BATCH PROGRAMS.    *
006800******************************************************************
006900 77  WS-LOOKUP-STATUS               PIC X(02) VALUE SPACES.
007000 77  WS-JOURNAL-STATUS              PIC X(02) VALUE SPACES.
007100*
007200 01  WS-SWITCHES.
007300     05  WS-JOURNAL-EOF-SW          PIC X VALUE 'N'.
007400         88  JOURNAL-EOF              VALUE 'Y'.
007500     05  WS-MATCH-FOUND-SW          PIC X VALUE 'N'.
007600         88  MATCH-FOUND              VALUE 'Y'.
007700*
007800 01  WS-ERROR-FIELDS.
007900     05  WS-ERR-MSG                 PIC X(40) VALUE SPACES.
008000     05  WS-ERR-CDE                 PIC X(02) VALUE SPACES.
008100     05  WS-ERR-PROC                PIC X(20) VALUE SPACES.
008200*
008300 01  WS-RUN-COUNTERS                COMP.
008400     05  WS-RECORDS-SCANNED         PIC 9(09) VALUE ZERO.
008500*
008600* EDITED VIEW OF THE FOUND AMOUNT, USED ONLY FOR THE CONSOLE
008700* DISPLAY WHEN A MATCH IS REPORTED.
008800 01  WS-FOUND-AMOUNT-GROUP.
008900     05  WS-FOUND-AMOUNT            PIC S9(10)V9(2) COMP-3
009000                                    VALUE ZERO.
009100     05  FILLER                     PIC X(04).
009200 01  WS-FOUND-AMOUNT-EDIT REDEFINES WS-FOUND-AMOUNT-GROUP.
009300     05  WS-FOUND-AMOUNT-DISPLAY    PIC Z(6)9.99-.
009400*
009500* ALTERNATE VIEW OF THE LOOKUP KEY RECORD, USED ONLY TO CLEAR THE
009600* WHOLE 80-BYTE AREA IN ONE MOVE BEFORE A READ.
009700 01  WS-LOOKUP-RAW REDEFINES LOOKUP-KEY-RECORD PIC X(80).
009800*
009900* SINGLE NUMERIC VIEW OF TRAN-CREATED-TS, USED ONLY WHEN A MATCH
010000* IS REPORTED ON THE CONSOLE.
010100 01  TRAN-CREATED-TS-KEY REDEFINES TRAN-CREATED-TS PIC 9(18).
010200******************************************************************
010300 PROCEDURE DIVISION.
010400******************************************************************
010500 A0000-MAIN-LINE.
010600     PERFORM B1000-OPEN-FILES      THRU B1000-EX.
010700     PERFORM C1000-READ-LOOKUP-KEY THRU C1000-EX.
010800     PERFORM D1000-SCAN-JOURNAL    THRU D1000-EX
010900         UNTIL JOURNAL-EOF OR MATCH-FOUND.
011000     IF MATCH-FOUND
011100         PERFORM E1000-REPORT-FOUND     THRU E1000-EX
011200     ELSE
011300         PERFORM E2000-REPORT-NOT-FOUND THRU E2000-EX
011400     END-IF.
011500     PERFORM Z1000-CLOSE-FILES THRU Z1000-EX.
011600     STOP RUN.
011700
011800 A0000-EX.
011900     EXIT.
012000*----------------------------------------------------------------*
012100 B1000-OPEN-FILES.
012200*----------------------------------------------------------------*
012300     OPEN INPUT LOOKUP-KEY-FILE.
012400     IF WS-LOOKUP-STATUS NOT EQUAL '00'
012500         MOVE 'ERROR OPENING LOOKUP-KEY-FILE'
012600                                   TO WS-ERR-MSG
012700         MOVE WS-LOOKUP-STATUS     TO WS-ERR-CDE
012800         MOVE 'B1000-OPEN-FILES'   TO WS-ERR-PROC
012900         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
013000     END-IF.
013100
013200     OPEN INPUT LEDGER-JOURNAL-FILE.
013300     IF WS-JOURNAL-STATUS NOT EQUAL '00'
013400         MOVE 'ERROR OPENING LEDGER-JOURNAL'
013500                                   TO WS-ERR-MSG
013600         MOVE WS-JOURNAL-STATUS    TO WS-ERR-CDE
013700         MOVE 'B1000-OPEN-FILES'   TO WS-ERR-PROC
013800         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
013900     END-IF.
014000
014100 B1000-EX.
014200     EXIT.
014300*----------------------------------------------------------------*
014400 C1000-READ-LOOKUP-KEY.
014500*----------------------------------------------------------------*
014600     MOVE SPACES TO WS-LOOKUP-RAW.
014700     READ LOOKUP-KEY-FILE
014800         AT END
014900             MOVE 'NO LOOKUP KEY SUPPLIED ON LOOKUP-KEY-FILE'
015000                                   TO WS-ERR-MSG
015100             MOVE WS-LOOKUP-STATUS TO WS-ERR-CDE
015200             MOVE 'C1000-READ-LOOKUP-KEY' TO WS-ERR-PROC
015300             PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
015400     END-READ.
015500
015600 C1000-EX.
015700     EXIT.
015800*----------------------------------------------------------------*
015900 D1000-SCAN-JOURNAL.
016000*----------------------------------------------------------------*
016100*    EARLY-EXIT VIA GO TO D1000-EX AS SOON AS EOF IS HIT OR THE
016200*    CURRENT RECORD FAILS TO MATCH, RATHER THAN NESTING THE REST
016300*    OF THE PARAGRAPH TWO IF-LEVELS DEEP.
016400     PERFORM D1100-READ-JOURNAL THRU D1100-EX.
016500     IF JOURNAL-EOF
016600         GO TO D1000-EX
016700     END-IF.
016800     ADD 1 TO WS-RECORDS-SCANNED.
016900     IF TRAN-ID NOT EQUAL LOOKUP-TRAN-ID
017000         GO TO D1000-EX
017100     END-IF.
017200     SET MATCH-FOUND TO TRUE.
017300     MOVE TRAN-AMOUNT TO WS-FOUND-AMOUNT.
017400
017500 D1000-EX.
017600     EXIT.
017700*----------------------------------------------------------------*
017800 D1100-READ-JOURNAL.
017900*----------------------------------------------------------------*
018000     READ LEDGER-JOURNAL-FILE
018100         AT END
018200             SET JOURNAL-EOF TO TRUE
018300     END-READ.
018400
018500 D1100-EX.
018600     EXIT.
018700*----------------------------------------------------------------*
018800 E1000-REPORT-FOUND.
018900*----------------------------------------------------------------*
019000     MOVE WS-FOUND-AMOUNT TO WS-FOUND-AMOUNT-DISPLAY.
019100     DISPLAY 'LDGFIND - TRAN-ID FOUND   : ' LOOKUP-TRAN-ID.
019200     DISPLAY 'LDGFIND - TRAN-TYPE       : ' TRAN-TYPE.
019300     DISPLAY 'LDGFIND - TRAN-AMOUNT     : ' WS-FOUND-AMOUNT-DISPLAY.
019400     DISPLAY 'LDGFIND - TRAN-DESCRIPTION: ' TRAN-DESCRIPTION.
019500     DISPLAY 'LDGFIND - TRAN-CREATED-TS : ' TRAN-CREATED-TS-KEY.
019600     DISPLAY 'LDGFIND - RECORDS SCANNED : ' WS-RECORDS-SCANNED.
019700
019800 E1000-EX.
019900     EXIT.
020000*----------------------------------------------------------------*
020100 E2000-REPORT-NOT-FOUND.
020200*----------------------------------------------------------------*
020300     DISPLAY 'LDGFIND - TRAN-ID NOT FOUND: ' LOOKUP-TRAN-ID.
020400     DISPLAY 'LDGFIND - RECORDS SCANNED  : ' WS-RECORDS-SCANNED.
020500
020600 E2000-EX.
020700     EXIT.
020800*----------------------------------------------------------------*
020900 Y1000-ERR-HANDLING.
021000*----------------------------------------------------------------*
021100     DISPLAY '********************************'.
021200     DISPLAY '  LDGFIND - ERROR HANDLING REPORT '.
021300     DISPLAY '********************************'.
021400     DISPLAY '  ' WS-ERR-MSG.
021500     DISPLAY '  ' WS-ERR-CDE.
021600     DISPLAY '  ' WS-ERR-PROC.
021700     DISPLAY '********************************'.
021800     PERFORM Z1000-CLOSE-FILES THRU Z1000-EX.
021900     STOP RUN.
022000
022100 Y1000-EXIT.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 Z1000-CLOSE-FILES.
022500*----------------------------------------------------------------*
022600     CLOSE LOOKUP-KEY-FILE.
022700     CLOSE LEDGER-JOURNAL-FILE.
022800
022900 Z1000-EX.
023000     EXIT.

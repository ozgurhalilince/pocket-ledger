000100******************************************************************
000200* LDGCTL.CPY                                                     *
000300* AUTHOR: M RUIZ-TAVERA                                          *
000400* INSTALLATION: UNIZAR DATA CENTER / POCKET LEDGER APPLICATION   *
000500* DATE-WRITTEN: 03-11-1987                                       *
000600* PURPOSE: ONE-RECORD CONTROL FILE CARRYING THE RUNNING LEDGER   *
000700*          BALANCE, TRANSACTION COUNT AND LAST-ASSIGNED TRAN-ID  *
000800*          FORWARD FROM ONE LDGPOST RUN TO THE NEXT.  READ AS    *
000900*          THE OLD CONTROL FILE AND REWRITTEN AS THE NEW ONE -   *
001000*          SAME OLD-MASTER/NEW-MASTER HANDLING AS EVERY OTHER    *
001100*          CONTROL FILE IN THIS SHOP.                            *
001200******************************************************************
001300* CHANGE LOG                                                      *
001400* 03-11-1987 MRT  REQ 8801  ORIGINAL COPY MEMBER                  *
001500* 19-05-1989 MRT  REQ 8927  ADDED CTL-LAST-TRAN-ID                *
001600******************************************************************
001700 01  LEDGER-CTL-RECORD.
001800     05  CTL-BALANCE                PIC S9(10)V9(2) COMP-3.
001900     05  CTL-TRAN-CNT               PIC 9(9).
002000     05  CTL-LAST-TRAN-ID           PIC 9(10).
002100*    PAD TO A ROUND RECORD LENGTH FOR FUTURE FIELD GROWTH.
002200     05  FILLER                     PIC X(10).

000100******************************************************************
000200* PROGRAM: LDGQRY                                                *
000300* SYSTEM:  POCKET LEDGER - TRANSACTION QUERY / PAGING            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.    LDGQRY.
000800 AUTHOR.        M RUIZ-TAVERA.
000900 INSTALLATION.  UNIZAR DATA CENTER.
001000 DATE-WRITTEN.  20-02-1988.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
001300******************************************************************
001400* PURPOSE.                                                        *
001500*     READS ONE QUERY-PARM-RECORD GIVING AN OPTIONAL TRAN-TYPE    *
001600*     FILTER AND A REQUESTED PAGE NUMBER / PAGE SIZE, SCANS       *
001700*     LEDGER-JOURNAL APPLYING THE FILTER, SORTS THE SURVIVING     *
001800*     ENTRIES NEWEST-FIRST ON THE POSTING TIMESTAMP, AND WRITES   *
001900*     ONE PAGE OF THE RESULT TO TRANSACTION-LIST-OUT BEHIND A     *
002000*     PAGE-RESULT HEADER LINE.  A DATE-RANGE FILTER IS CARRIED IN *
002100*     THE LAYOUT FOR A FUTURE RELEASE BUT NO SELECTION LOGIC      *
002200*     ROUTES TO IT YET - SEE D1000-PROCESS-QUERY-PARM BELOW.      *
002300******************************************************************
002400* CHANGE LOG.                                                     *
002500* 20-02-1988 MRT  REQ 8804  ORIGINAL PROGRAM.                     *
002600* 02-09-1990 MRT  REQ 9033  ADDED PAGE-IS-FIRST / PAGE-IS-LAST    *
002700*                           TO THE PAGE-RESULT HEADER.            *
002800* 14-01-1999 JCD  REQ 9902  Y2K - JOURNAL DATE FIELDS CONFIRMED   *
002900*                           CCYYMMDD, NO PACKAGE CHANGE NEEDED.   *
003000* 08-05-2002 JCD  REQ 0217  PAGE SIZE OVER 100 NOW SILENTLY       *
003100*                           CAPPED INSTEAD OF REJECTING THE RUN.  *
003200* 30-11-2009 PLQ  REQ 0965  TIE-BREAK THE SORT ON LOAD SEQUENCE   *
003300*                           SO EQUAL TIMESTAMPS KEEP JOURNAL      *
003400*                           ORDER - SORT IS NOT STABLE OTHERWISE. *
003500* 02-05-2011 PLQ  REQ 1109  RECAST THE PARAGRAPH CHAIN ON THE     *
003600*                           SHOP'S PERFORM...THRU...EX / GO TO    *
003700*                           PATTERN PER THE CUSKS080 STYLE GUIDE. *
003800* 09-05-2011 PLQ  REQ 1110  ADDED QP-DATE-FROM / QP-DATE-TO TO    *
003900*                           QUERY-PARM-RECORD SO THE LAYOUT       *
004000*                           ACTUALLY CARRIES THE DATE-RANGE       *
004100*                           FIELDS THE PURPOSE NOTE ABOVE HAS     *
004200*                           ALWAYS DESCRIBED.  STILL NOT WIRED    *
004300*                           INTO D1000-PROCESS-QUERY-PARM.        *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600******************************************************************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   UNIZAR-370.
004900 OBJECT-COMPUTER.   UNIZAR-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200******************************************************************
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT QUERY-PARM-FILE ASSIGN TO QRYPARM
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS WS-QRYPARM-STATUS.
005800
005900     SELECT LEDGER-JOURNAL-FILE ASSIGN TO JOURNAL
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-JOURNAL-STATUS.
006200
006300     SELECT TRANSACTION-LIST-FILE ASSIGN TO LISTOUT
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS WS-LISTOUT-STATUS.
006600
006700     SELECT WORK-SORT-FILE ASSIGN TO SYSWORK1.
006800******************************************************************
006900 DATA DIVISION.
007000******************************************************************
007100 FILE SECTION.
007200*----------------------------------------------------------------*
007300 FD  QUERY-PARM-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 01  QUERY-PARM-RECORD.
007600     05  QP-FILTER-TYPE             PIC X(10).
007700         88  QP-NO-TYPE-FILTER        VALUE SPACES.
007800     05  QP-PAGE-NUMBER             PIC 9(09).
007900     05  QP-PAGE-SIZE               PIC 9(09).
008000*    DATE-RANGE FILTER - CARRIED IN THE LAYOUT FOR A FUTURE
008100*    RELEASE, SAME AS THE BANNER REMARK ABOVE SAYS.  NO
008200*    SELECTION LOGIC IN D1000-PROCESS-QUERY-PARM ROUTES TO
008300*    THESE FIELDS YET.
008400     05  QP-DATE-FROM               PIC 9(08).
008500         88  QP-NO-DATE-FROM          VALUE ZERO.
008600     05  QP-DATE-TO                 PIC 9(08).
008700         88  QP-NO-DATE-TO            VALUE ZERO.
008800     05  FILLER                     PIC X(36).
008900*----------------------------------------------------------------*
009000 FD  LEDGER-JOURNAL-FILE
009100     LABEL RECORDS ARE STANDARD.
009200     COPY TRANREC.
009300*----------------------------------------------------------------*
009400 FD  TRANSACTION-LIST-FILE
009500     LABEL RECORDS ARE STANDARD.
009600     COPY PAGRES.
009700 01  LIST-DETAIL-RECORD.
009800     05  LD-TRAN-ID                 PIC 9(10).
009900     05  LD-TRAN-AMOUNT             PIC Z(6)9.99-.
010000     05  LD-TRAN-TYPE               PIC X(10).
010100     05  LD-TRAN-DESCRIPTION        PIC X(255).
010200     05  LD-TRAN-CREATED-DATE       PIC 9(8).
010300     05  LD-TRAN-CREATED-TIME       PIC 9(8)V9(2).
010400     05  FILLER                     PIC X(12).
010500*----------------------------------------------------------------*
010600 SD  WORK-SORT-FILE.
010700 01  SORT-WORK-RECORD.
010800     05  SW-CREATED-TS-KEY          PIC 9(18).
010900     05  SW-LOAD-SEQUENCE           PIC 9(09).
011000     05  SW-TRAN-ID                 PIC 9(10).
011100     05  SW-TRAN-AMOUNT             PIC S9(10)V9(2) COMP-3.
011200     05  SW-TRAN-TYPE               PIC X(10).
011300     05  SW-TRAN-DESCRIPTION        PIC X(255).
011400     05  SW-TRAN-CREATED-DATE       PIC 9(8).
011500     05  SW-TRAN-CREATED-TIME       PIC 9(8)V9(2).
011600     05  FILLER                     PIC X(12).
011700******************************************************************
011800 WORKING-STORAGE SECTION.
011900******************************************************************
012000* FILE STATUS FIELDS - CARRIED AS STANDALONE 77-LEVELS, SAME AS   *
012100* THE SHOP'S WS-STATUS CONVENTION IN THE OLDER BATCH PROGRAMS.    *
012200******************************************************************
012300 77  WS-QRYPARM-STATUS              PIC X(02) VALUE SPACES.
012400 77  WS-JOURNAL-STATUS              PIC X(02) VALUE SPACES.
012500 77  WS-LISTOUT-STATUS              PIC X(02) VALUE SPACES.
012600*
012700 01  WS-SWITCHES.
012800     05  WS-QRYPARM-FOUND-SW        PIC X VALUE 'N'.
012900         88  QRYPARM-FOUND            VALUE 'Y'.
013000     05  WS-JOURNAL-EOF-SW          PIC X VALUE 'N'.
013100         88  JOURNAL-EOF              VALUE 'Y'.
013200     05  WS-SORT-EOF-SW             PIC X VALUE 'N'.
013300         88  SORT-RETURN-EOF          VALUE 'Y'.
013400*
013500 01  WS-ERROR-FIELDS.
013600     05  WS-ERR-MSG                 PIC X(40) VALUE SPACES.
013700     05  WS-ERR-CDE                 PIC X(02) VALUE SPACES.
013800     05  WS-ERR-PROC                PIC X(20) VALUE SPACES.
013900*
014000* ALTERNATE VIEW OF THE QUERY PARM RECORD, USED ONLY TO CLEAR THE
014100* WHOLE 80-BYTE AREA TO SPACES WHEN NO PARM RECORD IS SUPPLIED.
014200 01  WS-QRYPARM-RAW REDEFINES QUERY-PARM-RECORD PIC X(80).
014300*
014400 01  WS-RUN-COUNTERS                COMP.
014500     05  WS-LOAD-SEQUENCE           PIC 9(09) VALUE ZERO.
014600     05  WS-MATCH-COUNT             PIC 9(09) VALUE ZERO.
014700     05  WS-PAGE-SIZE-WORK          PIC 9(09) VALUE ZERO.
014800     05  WS-PAGE-NUMBER-WORK        PIC 9(09) VALUE ZERO.
014900     05  WS-TOTAL-PAGES             PIC 9(09) VALUE ZERO.
015000     05  WS-FIRST-WANTED-ELEM       PIC 9(09) VALUE ZERO.
015100     05  WS-LAST-WANTED-ELEM        PIC 9(09) VALUE ZERO.
015200     05  WS-DETAIL-SUB              PIC 9(09) VALUE ZERO.
015300*
015400* EDITED VIEW OF THE MATCH COUNT, USED ONLY ON THE OPERATOR
015500* CONSOLE MESSAGE AT END-OF-JOB - NEVER WRITTEN TO A FILE.
015600 01  WS-MATCH-COUNT-GROUP.
015700     05  WS-MATCH-COUNT-DISP        PIC 9(09) VALUE ZERO.
015800 01  WS-MATCH-COUNT-EDIT REDEFINES WS-MATCH-COUNT-GROUP.
015900     05  WS-MATCH-COUNT-EDIT-OUT    PIC Z(8)9.
016000*
016100* THE FILTERED JOURNAL TABLE - LOADED BY E1000-LOAD-JOURNAL-TABLE,
016200* ONE ENTRY PER SURVIVING TRAN-RECORD, BEFORE THE SORT STEP.
016300 01  WS-JOURNAL-TABLE.
016400     05  WS-JOURNAL-ENTRY OCCURS 2000 TIMES
016500                          INDEXED BY WS-LOAD-NDX.
016600         10  TL-TRAN-ID             PIC 9(10).
016700         10  TL-TRAN-AMOUNT         PIC S9(10)V9(2) COMP-3.
016800         10  TL-TRAN-TYPE           PIC X(10).
016900         10  TL-TRAN-DESCRIPTION    PIC X(255).
017000         10  TL-CREATED-TS.
017100             15  TL-CREATED-DATE    PIC 9(8).
017200             15  TL-CREATED-TIME    PIC 9(8)V9(2).
017300*
017400* SINGLE NUMERIC VIEW OF TL-CREATED-TS, BUILT ONLY TO LOAD
017500* SW-CREATED-TS-KEY WHEN THE ENTRY IS RELEASED TO THE SORT.
017600 01  TL-CREATED-TS-KEY REDEFINES WS-JOURNAL-TABLE.
017700     05  TL-KEY-ENTRY OCCURS 2000 TIMES
017800                      INDEXED BY WS-KEY-NDX.
017900         10  FILLER                 PIC X(282).
018000         10  TL-KEY-TS              PIC 9(18).
018100*
018200* THE SORTED RESULT TABLE - LOADED BY F1200-RETURN-SORTED-ENTRIES,
018300* NEWEST TRAN-CREATED-TS FIRST, USED TO SLICE OUT THE WANTED PAGE.
018400 01  WS-SORTED-TABLE.
018500     05  WS-SORTED-ENTRY OCCURS 2000 TIMES
018600                         INDEXED BY WS-SORT-NDX.
018700         10  TS-TRAN-ID             PIC 9(10).
018800         10  TS-TRAN-AMOUNT         PIC S9(10)V9(2) COMP-3.
018900         10  TS-TRAN-TYPE           PIC X(10).
019000         10  TS-TRAN-DESCRIPTION    PIC X(255).
019100         10  TS-TRAN-CREATED-DATE   PIC 9(8).
019200         10  TS-TRAN-CREATED-TIME   PIC 9(8)V9(2).
019300******************************************************************
019400 PROCEDURE DIVISION.
019500******************************************************************
019600 A0000-MAIN-LINE.
019700     PERFORM B1000-OPEN-FILES        THRU B1000-EX.
019800     PERFORM C1000-READ-QUERY-PARM   THRU C1000-EX.
019900     PERFORM D1000-PROCESS-QUERY-PARM THRU D1000-EX.
020000     PERFORM E1000-LOAD-JOURNAL-TABLE THRU E1000-EX
020100         UNTIL JOURNAL-EOF.
020200     PERFORM F1000-SORT-FILTERED-ENTRIES THRU F1000-EX.
020300     PERFORM G1000-COMPUTE-PAGE-FIELDS THRU G1000-EX.
020400     PERFORM H1000-WRITE-LIST-HEADER THRU H1000-EX.
020500     PERFORM H2000-WRITE-PAGE-DETAILS THRU H2000-EX
020600         VARYING WS-DETAIL-SUB FROM WS-FIRST-WANTED-ELEM BY 1
020700         UNTIL WS-DETAIL-SUB > WS-LAST-WANTED-ELEM.
020800     MOVE WS-MATCH-COUNT TO WS-MATCH-COUNT-DISP.
020900     DISPLAY 'LDGQRY - MATCHING TRANSACTIONS: '
021000             WS-MATCH-COUNT-EDIT-OUT.
021100     DISPLAY 'LDGQRY - TOTAL PAGES          : ' WS-TOTAL-PAGES.
021200     PERFORM Z1000-CLOSE-FILES THRU Z1000-EX.
021300     STOP RUN.
021400
021500 A0000-EX.
021600     EXIT.
021700*----------------------------------------------------------------*
021800 B1000-OPEN-FILES.
021900*----------------------------------------------------------------*
022000     OPEN INPUT  QUERY-PARM-FILE.
022100     OPEN INPUT  LEDGER-JOURNAL-FILE.
022200     OPEN OUTPUT TRANSACTION-LIST-FILE.
022300     IF WS-LISTOUT-STATUS NOT EQUAL '00'
022400         MOVE 'ERROR OPENING TRANSACTION-LIST-OUT'
022500                                   TO WS-ERR-MSG
022600         MOVE WS-LISTOUT-STATUS    TO WS-ERR-CDE
022700         MOVE 'B1000-OPEN-FILES'   TO WS-ERR-PROC
022800         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
022900     END-IF.
023000
023100 B1000-EX.
023200     EXIT.
023300*----------------------------------------------------------------*
023400 C1000-READ-QUERY-PARM.
023500*----------------------------------------------------------------*
023600*    AN ABSENT OR EMPTY PARM RECORD MEANS "ALL TRANSACTIONS,
023700*    DEFAULT PAGE AND SIZE" - NOT AN ERROR CONDITION.  GO TO
023800*    C1000-EX WITHOUT ATTEMPTING THE READ WHEN THE OPEN FAILED.
023900     MOVE SPACES TO WS-QRYPARM-RAW.
024000     IF WS-QRYPARM-STATUS NOT EQUAL '00'
024100         GO TO C1000-EX
024200     END-IF.
024300
024400     READ QUERY-PARM-FILE
024500         AT END
024600             CONTINUE
024700         NOT AT END
024800             SET QRYPARM-FOUND TO TRUE
024900     END-READ.
025000
025100 C1000-EX.
025200     EXIT.
025300*----------------------------------------------------------------*
025400 D1000-PROCESS-QUERY-PARM.
025500*----------------------------------------------------------------*
025600*    STRATEGY SELECTION - NO TYPE AND NO DATE RANGE GIVES THE
025700*    ALL-TRANSACTIONS STRATEGY, A TYPE GIVES THE BY-TYPE
025800*    STRATEGY.  THE DATE-RANGE STRATEGY IS NOT WIRED UP HERE -
025900*    NO COMBINATION OF PARM FIELDS CURRENTLY ROUTES TO IT, SAME
026000*    AS THE ON-LINE QUERY HANDLER THIS JOB REPLACED.
026100     IF QRYPARM-FOUND
026200         IF QP-PAGE-NUMBER NOT NUMERIC
026300             MOVE ZERO TO WS-PAGE-NUMBER-WORK
026400         ELSE
026500             MOVE QP-PAGE-NUMBER TO WS-PAGE-NUMBER-WORK
026600         END-IF
026700         IF QP-PAGE-SIZE NOT NUMERIC OR QP-PAGE-SIZE EQUAL ZERO
026800             MOVE 10 TO WS-PAGE-SIZE-WORK
026900         ELSE
027000             IF QP-PAGE-SIZE > 100
027100                 MOVE 100 TO WS-PAGE-SIZE-WORK
027200             ELSE
027300                 MOVE QP-PAGE-SIZE TO WS-PAGE-SIZE-WORK
027400             END-IF
027500         END-IF
027600     ELSE
027700         MOVE ZERO TO WS-PAGE-NUMBER-WORK
027800         MOVE 10   TO WS-PAGE-SIZE-WORK
027900         MOVE SPACES TO QP-FILTER-TYPE
028000     END-IF.
028100
028200 D1000-EX.
028300     EXIT.
028400*----------------------------------------------------------------*
028500 E1000-LOAD-JOURNAL-TABLE.
028600*----------------------------------------------------------------*
028700*    GO TO E1000-EX AS SOON AS THE RECORD TURNS OUT TO BE EOF OR
028800*    FAILS THE FILTER, RATHER THAN NESTING THE LOAD LOGIC UNDER
028900*    AN IF NOT JOURNAL-EOF / IF FILTER-MATCHES PAIR.
029000     READ LEDGER-JOURNAL-FILE
029100         AT END
029200             SET JOURNAL-EOF TO TRUE
029300     END-READ.
029400     IF JOURNAL-EOF
029500         GO TO E1000-EX
029600     END-IF.
029700     IF QP-NO-TYPE-FILTER OR TRAN-TYPE EQUAL QP-FILTER-TYPE
029800         CONTINUE
029900     ELSE
030000         GO TO E1000-EX
030100     END-IF.
030200     ADD 1 TO WS-LOAD-SEQUENCE.
030300     SET WS-LOAD-NDX TO WS-LOAD-SEQUENCE.
030400     MOVE TRAN-ID          TO TL-TRAN-ID (WS-LOAD-NDX).
030500     MOVE TRAN-AMOUNT      TO TL-TRAN-AMOUNT (WS-LOAD-NDX).
030600     MOVE TRAN-TYPE        TO TL-TRAN-TYPE (WS-LOAD-NDX).
030700     MOVE TRAN-DESCRIPTION TO TL-TRAN-DESCRIPTION (WS-LOAD-NDX).
030800     MOVE TRAN-CREATED-DATE
030900                     TO TL-CREATED-DATE (WS-LOAD-NDX).
031000     MOVE TRAN-CREATED-TIME
031100                     TO TL-CREATED-TIME (WS-LOAD-NDX).
031200     ADD 1 TO WS-MATCH-COUNT.
031300
031400 E1000-EX.
031500     EXIT.
031600*----------------------------------------------------------------*
031700 F1000-SORT-FILTERED-ENTRIES.
031800*----------------------------------------------------------------*
031900     SORT WORK-SORT-FILE
032000         ON DESCENDING KEY SW-CREATED-TS-KEY
032100            ASCENDING  KEY SW-LOAD-SEQUENCE
032200         INPUT PROCEDURE  IS F1100-RELEASE-FILTERED-ENTRIES
032300                           THRU F1100-EX
032400         OUTPUT PROCEDURE IS F1200-RETURN-SORTED-ENTRIES
032500                           THRU F1200-EX.
032600
032700 F1000-EX.
032800     EXIT.
032900*----------------------------------------------------------------*
033000 F1100-RELEASE-FILTERED-ENTRIES.
033100*----------------------------------------------------------------*
033200     SET WS-LOAD-NDX TO 1.
033300     PERFORM F1110-RELEASE-ONE-ENTRY THRU F1110-EX
033400         VARYING WS-LOAD-NDX FROM 1 BY 1
033500         UNTIL WS-LOAD-NDX > WS-MATCH-COUNT.
033600
033700 F1100-EX.
033800     EXIT.
033900*----------------------------------------------------------------*
034000 F1110-RELEASE-ONE-ENTRY.
034100*----------------------------------------------------------------*
034200     MOVE TL-TRAN-ID (WS-LOAD-NDX)      TO SW-TRAN-ID.
034300     MOVE TL-TRAN-AMOUNT (WS-LOAD-NDX)  TO SW-TRAN-AMOUNT.
034400     MOVE TL-TRAN-TYPE (WS-LOAD-NDX)    TO SW-TRAN-TYPE.
034500     MOVE TL-TRAN-DESCRIPTION (WS-LOAD-NDX)
034600                                        TO SW-TRAN-DESCRIPTION.
034700     MOVE TL-CREATED-DATE (WS-LOAD-NDX) TO SW-TRAN-CREATED-DATE.
034800     MOVE TL-CREATED-TIME (WS-LOAD-NDX) TO SW-TRAN-CREATED-TIME.
034900     MOVE TL-KEY-TS (WS-LOAD-NDX)       TO SW-CREATED-TS-KEY.
035000     MOVE WS-LOAD-NDX                   TO SW-LOAD-SEQUENCE.
035100     RELEASE SORT-WORK-RECORD.
035200
035300 F1110-EX.
035400     EXIT.
035500*----------------------------------------------------------------*
035600 F1200-RETURN-SORTED-ENTRIES.
035700*----------------------------------------------------------------*
035800     SET WS-SORT-NDX TO 1.
035900     PERFORM F1210-RETURN-ONE-ENTRY THRU F1210-EX
036000         UNTIL SORT-RETURN-EOF.
036100
036200 F1200-EX.
036300     EXIT.
036400*----------------------------------------------------------------*
036500 F1210-RETURN-ONE-ENTRY.
036600*----------------------------------------------------------------*
036700     RETURN WORK-SORT-FILE
036800         AT END
036900             SET SORT-RETURN-EOF TO TRUE
037000         NOT AT END
037100             MOVE SW-TRAN-ID          TO TS-TRAN-ID (WS-SORT-NDX)
037200             MOVE SW-TRAN-AMOUNT      TO TS-TRAN-AMOUNT (WS-SORT-NDX)
037300             MOVE SW-TRAN-TYPE        TO TS-TRAN-TYPE (WS-SORT-NDX)
037400             MOVE SW-TRAN-DESCRIPTION TO TS-TRAN-DESCRIPTION
037500                                             (WS-SORT-NDX)
037600             MOVE SW-TRAN-CREATED-DATE
037700                             TO TS-TRAN-CREATED-DATE (WS-SORT-NDX)
037800             MOVE SW-TRAN-CREATED-TIME
037900                             TO TS-TRAN-CREATED-TIME (WS-SORT-NDX)
038000             SET WS-SORT-NDX UP BY 1
038100     END-RETURN.
038200
038300 F1210-EX.
038400     EXIT.
038500*----------------------------------------------------------------*
038600 G1000-COMPUTE-PAGE-FIELDS.
038700*----------------------------------------------------------------*
038800     IF WS-MATCH-COUNT EQUAL ZERO
038900         MOVE ZERO TO WS-TOTAL-PAGES
039000     ELSE
039100         DIVIDE WS-MATCH-COUNT BY WS-PAGE-SIZE-WORK
039200             GIVING WS-TOTAL-PAGES
039300             REMAINDER WS-DETAIL-SUB
039400         IF WS-DETAIL-SUB NOT EQUAL ZERO
039500             ADD 1 TO WS-TOTAL-PAGES
039600         END-IF
039700     END-IF.
039800     COMPUTE WS-FIRST-WANTED-ELEM =
039900         (WS-PAGE-NUMBER-WORK * WS-PAGE-SIZE-WORK) + 1.
040000     COMPUTE WS-LAST-WANTED-ELEM =
040100         WS-FIRST-WANTED-ELEM + WS-PAGE-SIZE-WORK - 1.
040200     IF WS-LAST-WANTED-ELEM > WS-MATCH-COUNT
040300         MOVE WS-MATCH-COUNT TO WS-LAST-WANTED-ELEM
040400     END-IF.
040500     IF WS-FIRST-WANTED-ELEM > WS-MATCH-COUNT
040600         MOVE ZERO TO WS-LAST-WANTED-ELEM
040700     END-IF.
040800
040900 G1000-EX.
041000     EXIT.
041100*----------------------------------------------------------------*
041200 H1000-WRITE-LIST-HEADER.
041300*----------------------------------------------------------------*
041400     MOVE WS-PAGE-NUMBER-WORK  TO PAGE-NUMBER.
041500     MOVE WS-PAGE-SIZE-WORK    TO PAGE-SIZE.
041600     MOVE WS-MATCH-COUNT       TO PAGE-TOTAL-ELEM.
041700     MOVE WS-TOTAL-PAGES       TO PAGE-TOTAL-PGS.
041800     IF WS-PAGE-NUMBER-WORK EQUAL ZERO
041900         SET PAGE-FIRST-YES TO TRUE
042000     ELSE
042100         SET PAGE-FIRST-NO TO TRUE
042200     END-IF.
042300     IF WS-TOTAL-PAGES EQUAL ZERO
042400         SET PAGE-LAST-YES TO TRUE
042500     ELSE
042600         IF WS-PAGE-NUMBER-WORK >= WS-TOTAL-PAGES - 1
042700             SET PAGE-LAST-YES TO TRUE
042800         ELSE
042900             SET PAGE-LAST-NO TO TRUE
043000         END-IF
043100     END-IF.
043200     WRITE PAGE-RESULT-RECORD.
043300     IF WS-LISTOUT-STATUS NOT EQUAL '00'
043400         MOVE 'ERROR WRITING LIST HEADER'
043500                                   TO WS-ERR-MSG
043600         MOVE WS-LISTOUT-STATUS    TO WS-ERR-CDE
043700         MOVE 'H1000-WRITE-LIST-HEADER' TO WS-ERR-PROC
043800         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
043900     END-IF.
044000
044100 H1000-EX.
044200     EXIT.
044300*----------------------------------------------------------------*
044400 H2000-WRITE-PAGE-DETAILS.
044500*----------------------------------------------------------------*
044600     SET WS-SORT-NDX TO WS-DETAIL-SUB.
044700     MOVE TS-TRAN-ID (WS-SORT-NDX)      TO LD-TRAN-ID.
044800     MOVE TS-TRAN-AMOUNT (WS-SORT-NDX)  TO LD-TRAN-AMOUNT.
044900     MOVE TS-TRAN-TYPE (WS-SORT-NDX)    TO LD-TRAN-TYPE.
045000     MOVE TS-TRAN-DESCRIPTION (WS-SORT-NDX)
045100                                        TO LD-TRAN-DESCRIPTION.
045200     MOVE TS-TRAN-CREATED-DATE (WS-SORT-NDX)
045300                                        TO LD-TRAN-CREATED-DATE.
045400     MOVE TS-TRAN-CREATED-TIME (WS-SORT-NDX)
045500                                        TO LD-TRAN-CREATED-TIME.
045600     WRITE LIST-DETAIL-RECORD.
045700     IF WS-LISTOUT-STATUS NOT EQUAL '00'
045800         MOVE 'ERROR WRITING LIST DETAIL'
045900                                   TO WS-ERR-MSG
046000         MOVE WS-LISTOUT-STATUS    TO WS-ERR-CDE
046100         MOVE 'H2000-WRITE-PAGE-DETAILS' TO WS-ERR-PROC
046200         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
046300     END-IF.
046400
046500 H2000-EX.
046600     EXIT.
046700*----------------------------------------------------------------*
046800 Y1000-ERR-HANDLING.
046900*----------------------------------------------------------------*
047000     DISPLAY '********************************'.
047100     DISPLAY '  LDGQRY - ERROR HANDLING REPORT '.
047200     DISPLAY '********************************'.
047300     DISPLAY '  ' WS-ERR-MSG.
047400     DISPLAY '  ' WS-ERR-CDE.
047500     DISPLAY '  ' WS-ERR-PROC.
047600     DISPLAY '********************************'.
047700     PERFORM Z1000-CLOSE-FILES THRU Z1000-EX.
047800     STOP RUN.
047900
048000 Y1000-EXIT.
048100     EXIT.
048200*----------------------------------------------------------------*
048300 Z1000-CLOSE-FILES.
048400*----------------------------------------------------------------*
048500     CLOSE QUERY-PARM-FILE.
048600     CLOSE LEDGER-JOURNAL-FILE.
048700     CLOSE TRANSACTION-LIST-FILE.
048800
048900 Z1000-EX.
049000     EXIT.

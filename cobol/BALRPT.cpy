000100******************************************************************
000200* BALRPT.CPY                                                     *
000300* AUTHOR: M RUIZ-TAVERA                                          *
000400* INSTALLATION: UNIZAR DATA CENTER / POCKET LEDGER APPLICATION   *
000500* DATE-WRITTEN: 03-11-1987                                       *
000600* PURPOSE: ONE-LINE BALANCE REPORT, WRITTEN BY LDGBAL TO THE     *
000700*          BALANCE-REPORT-OUT FILE ON EVERY BALANCE INQUIRY RUN. *
000800******************************************************************
000900* CHANGE LOG                                                      *
001000* 03-11-1987 MRT  REQ 8801  ORIGINAL COPY MEMBER                  *
001100* 14-01-1999 JCD  REQ 9902  Y2K - BAL-AS-OF-DATE CONFIRMED CCYYMMDD*
001200******************************************************************
001300 01  BAL-REPORT-RECORD.
001400*    CURRENT RUNNING BALANCE - NEVER NEGATIVE, SINCE LDGPOST
001500*    REJECTS ANY WITHDRAWAL THAT WOULD OVERDRAW THE LEDGER.
001600     05  BAL-AMOUNT                 PIC S9(10)V9(2) COMP-3.
001700     05  BAL-TOTAL-TRAN-CNT         PIC 9(9).
001800     05  BAL-AS-OF-DATE             PIC 9(8).
001900     05  BAL-AS-OF-TIME             PIC 9(8)V9(2).
002000*    PAD TO A ROUND RECORD LENGTH FOR FUTURE FIELD GROWTH.
002100     05  FILLER                     PIC X(20).

000100******************************************************************
000200* TRANREC.CPY                                                    *
000300* AUTHOR: M RUIZ-TAVERA                                          *
000400* INSTALLATION: UNIZAR DATA CENTER / POCKET LEDGER APPLICATION   *
000500* DATE-WRITTEN: 03-11-1987                                       *
000600* PURPOSE: LEDGER JOURNAL ENTRY LAYOUT - ONE RECORD PER POSTED   *
000700*          TRANSACTION ON THE LEDGER-JOURNAL FILE.  RECORD IS    *
000800*          WRITTEN ONCE BY LDGPOST AND NEVER REWRITTEN - SEE     *
000900*          TRAN-MODIFIED-TS, WHICH ALWAYS EQUALS TRAN-CREATED-TS *
001000*          FOR THIS RELEASE.                                    *
001100******************************************************************
001200* CHANGE LOG                                                     *
001300* 03-11-1987 MRT  REQ 8801  ORIGINAL COPY MEMBER                 *
001400* 19-05-1989 MRT  REQ 8927  ADDED TRAN-MODIFIED-TS SPLIT         *
001500* 14-01-1999 JCD  REQ 9902  Y2K - DATE FIELDS CONFIRMED CCYYMMDD *
001600******************************************************************
001700 01  TRAN-RECORD.
001800*    SEQUENCE NUMBER ASSIGNED AT POSTING TIME, 1 AND CLIMBING.
001900     05  TRAN-ID                    PIC 9(10).
002000*    MAGNITUDE ONLY - SIGN OF THE POSTING IS CARRIED BY
002100*    TRAN-TYPE BELOW, NEVER BY THE SIGN OF THIS FIELD.
002200     05  TRAN-AMOUNT                PIC S9(10)V9(2) COMP-3.
002300     05  TRAN-TYPE                  PIC X(10).
002400         88  TRAN-IS-DEPOSIT         VALUE 'DEPOSIT   '.
002500         88  TRAN-IS-WITHDRAWAL      VALUE 'WITHDRAWAL'.
002600     05  TRAN-DESCRIPTION           PIC X(255).
002700     05  TRAN-CREATED-TS.
002800         10  TRAN-CREATED-DATE      PIC 9(8).
002900         10  TRAN-CREATED-TIME      PIC 9(8)V9(2).
003000     05  TRAN-MODIFIED-TS.
003100         10  TRAN-MODIFIED-DATE     PIC 9(8).
003200         10  TRAN-MODIFIED-TIME     PIC 9(8)V9(2).
003300*    PAD TO A ROUND RECORD LENGTH FOR FUTURE FIELD GROWTH.
003400     05  FILLER                     PIC X(12).

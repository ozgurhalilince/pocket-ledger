000100******************************************************************
000200* PAGRES.CPY                                                     *
000300* AUTHOR: M RUIZ-TAVERA                                          *
000400* INSTALLATION: UNIZAR DATA CENTER / POCKET LEDGER APPLICATION   *
000500* DATE-WRITTEN: 14-02-1988                                       *
000600* PURPOSE: PAGING ENVELOPE WRITTEN AS THE HEADER LINE OF THE     *
000700*          TRANSACTION-LIST-OUT REPORT PRODUCED BY LDGQRY.       *
000800******************************************************************
000900* CHANGE LOG                                                      *
001000* 14-02-1988 MRT  REQ 8804  ORIGINAL COPY MEMBER                  *
001100* 02-09-1990 MRT  REQ 9033  ADDED PAGE-IS-FIRST / PAGE-IS-LAST    *
001200******************************************************************
001300 01  PAGE-RESULT-RECORD.
001400     05  PAGE-NUMBER                PIC 9(9).
001500     05  PAGE-SIZE                  PIC 9(9).
001600     05  PAGE-TOTAL-ELEM            PIC 9(9).
001700     05  PAGE-TOTAL-PGS             PIC 9(9).
001800     05  PAGE-IS-FIRST              PIC X VALUE 'N'.
001900         88  PAGE-FIRST-YES          VALUE 'Y'.
002000         88  PAGE-FIRST-NO           VALUE 'N'.
002100     05  PAGE-IS-LAST               PIC X VALUE 'N'.
002200         88  PAGE-LAST-YES           VALUE 'Y'.
002300         88  PAGE-LAST-NO            VALUE 'N'.
002400*    PAD TO A ROUND RECORD LENGTH FOR FUTURE FIELD GROWTH.
002500     05  FILLER                     PIC X(10).

000100******************************************************************
000200* PROGRAM: LDGBAL                                                *
000300* SYSTEM:  POCKET LEDGER - BALANCE INQUIRY                       *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.    LDGBAL.
000800 AUTHOR.        M RUIZ-TAVERA.
000900 INSTALLATION.  UNIZAR DATA CENTER.
001000 DATE-WRITTEN.  05-11-1987.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
001300******************************************************************
001400* PURPOSE.                                                        *
001500*     READS THE CURRENT LEDGER CONTROL RECORD (RUNNING BALANCE    *
001600*     AND TRANSACTION COUNT, AS CARRIED FORWARD BY THE LAST       *
001700*     LDGPOST RUN) AND WRITES ONE STAMPED BAL-REPORT-RECORD TO    *
001800*     BALANCE-REPORT-OUT.  THE BALANCE IS NOT RECOMPUTED FROM THE *
001900*     JOURNAL - IT IS CARRIED FORWARD AS A CONTROL TOTAL.         *
002000******************************************************************
002100* CHANGE LOG.                                                     *
002200* 05-11-1987 MRT  REQ 8802  ORIGINAL PROGRAM.                     *
002300* 14-01-1999 JCD  REQ 9902  Y2K - SWITCHED DATE STAMPING TO       *
002400*                           ACCEPT ... FROM DATE YYYYMMDD.        *
002500* 19-07-2007 PLQ  REQ 0733  DISPLAY EDITED BALANCE AT EOJ FOR THE *
002600*                           OPERATOR CONSOLE LOG.                 *
002700* 11-03-2011 PLQ  REQ 1109  RECAST THE MAIN LINE ON THE SHOP'S    *
002800*                           PERFORM...THRU...EX / GO TO PATTERN   *
002900*                           PER THE CUSKS080 STYLE GUIDE.         *
003000* 09-05-2011 PLQ  REQ 1110  WS-TIME-SINGLE AND WS-RUN-DATE-EDIT   *
003100*                           WERE SITTING IDLE - NOW ADDED TO THE  *
003200*                           EOJ CONSOLE MESSAGE ALONGSIDE THE     *
003300*                           BALANCE AND TRAN COUNT.               *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600******************************************************************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   UNIZAR-370.
003900 OBJECT-COMPUTER.   UNIZAR-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200******************************************************************
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT LEDGER-CTL-IN-FILE ASSIGN TO CTLIN
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS WS-CTLIN-STATUS.
004800
004900     SELECT BALANCE-REPORT-FILE ASSIGN TO BALOUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS WS-BALOUT-STATUS.
005200******************************************************************
005300 DATA DIVISION.
005400******************************************************************
005500 FILE SECTION.
005600*----------------------------------------------------------------*
005700 FD  LEDGER-CTL-IN-FILE
005800     LABEL RECORDS ARE STANDARD.
005900     COPY LDGCTL REPLACING ==LEDGER-CTL-RECORD== BY ==OLD-CTL-RECORD==
006000                           ==CTL-BALANCE==       BY ==OLD-CTL-BALANCE==
006100                           ==CTL-TRAN-CNT==      BY ==OLD-CTL-TRAN-CNT==
006200                           ==CTL-LAST-TRAN-ID==  BY
006300                               ==OLD-CTL-LAST-TRAN-ID==.
006400*----------------------------------------------------------------*
006500 FD  BALANCE-REPORT-FILE
006600     LABEL RECORDS ARE STANDARD.
006700     COPY BALRPT.
006800******************************************************************
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100* FILE STATUS FIELDS - CARRIED AS STANDALONE 77-LEVELS, SAME AS   *
007200* THE SHOP'S WS-STATUS CONVENTION IN THE OLDER BATCH PROGRAMS.    *
007300******************************************************************
007400 77  WS-CTLIN-STATUS                PIC X(02) VALUE SPACES.
007500 77  WS-BALOUT-STATUS               PIC X(02) VALUE SPACES.
007600*
007700 01  WS-ERROR-FIELDS.
007800     05  WS-ERR-MSG                 PIC X(40) VALUE SPACES.
007900     05  WS-ERR-CDE                 PIC X(02) VALUE SPACES.
008000     05  WS-ERR-PROC                PIC X(20) VALUE SPACES.
008100*
008200******************************************************************
008300* SYSTEM DATE/TIME GROUP - SAME SHAPE THE SHOP USES IN EVERY      *
008400* REPORT PROGRAM THAT STAMPS ITS OUTPUT WITH A RUN DATE AND TIME. *
008500******************************************************************
008600 01  SYSTEM-DATE-AND-TIME.
008700     05  CURRENT-DATE-CCYYMMDD      PIC 9(08).
008800     05  CURRENT-TIME-OF-DAY.
008900         10  CURRENT-HHMMSS         PIC 9(06).
009000         10  CURRENT-HUNDREDTHS     PIC 9(02).
009100*
009200* SINGLE NUMERIC VIEW OF THE TIME-OF-DAY GROUP, DISPLAYED ON THE
009300* OPERATOR CONSOLE MESSAGE AT END-OF-JOB ALONGSIDE THE RUN DATE.
009400 01  WS-TIME-SINGLE REDEFINES CURRENT-TIME-OF-DAY PIC 9(08).
009500*
009600* NUMERIC-EDITED VIEW OF THE RUN DATE, USED ONLY ON THE OPERATOR
009700* CONSOLE MESSAGE AT END-OF-JOB - NEVER WRITTEN TO A FILE.
009800 01  WS-RUN-DATE-EDIT REDEFINES SYSTEM-DATE-AND-TIME.
009900     05  WS-RUN-CCYY                PIC 9(04).
010000     05  WS-RUN-MM                  PIC 9(02).
010100     05  WS-RUN-DD                  PIC 9(02).
010200     05  FILLER                     PIC X(08).
010300*
010400 01  WS-BALANCE-WORK.
010500     05  WS-CONTROL-BALANCE         PIC S9(10)V9(2) COMP-3
010600                                    VALUE ZERO.
010700     05  WS-CONTROL-TRAN-CNT        PIC 9(09) COMP VALUE ZERO.
010800*
010900* EDITED VIEW OF THE CONTROL BALANCE FOR THE OPERATOR CONSOLE
011000* MESSAGE AT END-OF-JOB.
011100 01  WS-BALANCE-EDIT REDEFINES WS-BALANCE-WORK.
011200     05  WS-BALANCE-EDIT-AMT        PIC Z(6)9.99-.
011300*
011400 01  WS-RECORD-FOUND-SW             PIC X VALUE 'N'.
011500     88  CONTROL-RECORD-FOUND        VALUE 'Y'.
011600******************************************************************
011700 PROCEDURE DIVISION.
011800******************************************************************
011900 A0000-MAIN-LINE.
012000     PERFORM B1000-OPEN-FILES           THRU B1000-EX.
012100     PERFORM C1000-READ-CONTROL         THRU C1000-EX.
012200     PERFORM D1000-BUILD-BALANCE-REPORT THRU D1000-EX.
012300     PERFORM E1000-WRITE-BALANCE-REPORT THRU E1000-EX.
012400     MOVE WS-CONTROL-BALANCE TO WS-BALANCE-EDIT-AMT.
012500     DISPLAY 'LDGBAL - CURRENT BALANCE     : ' WS-BALANCE-EDIT-AMT.
012600     DISPLAY 'LDGBAL - TRANSACTIONS POSTED : ' WS-CONTROL-TRAN-CNT.
012700     DISPLAY 'LDGBAL - RUN DATE (CCYY-MM-DD): ' WS-RUN-CCYY '-'
012800             WS-RUN-MM '-' WS-RUN-DD.
012900     DISPLAY 'LDGBAL - RUN TIME (HHMMSSHH)  : ' WS-TIME-SINGLE.
013000     PERFORM Z1000-CLOSE-FILES THRU Z1000-EX.
013100     STOP RUN.
013200
013300 A0000-EX.
013400     EXIT.
013500*----------------------------------------------------------------*
013600 B1000-OPEN-FILES.
013700*----------------------------------------------------------------*
013800     OPEN INPUT  LEDGER-CTL-IN-FILE.
013900     OPEN OUTPUT BALANCE-REPORT-FILE.
014000     IF WS-BALOUT-STATUS NOT EQUAL '00'
014100         MOVE 'ERROR OPENING BALANCE-REPORT-OUT'
014200                                   TO WS-ERR-MSG
014300         MOVE WS-BALOUT-STATUS     TO WS-ERR-CDE
014400         MOVE 'B1000-OPEN-FILES'   TO WS-ERR-PROC
014500         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
014600     END-IF.
014700
014800 B1000-EX.
014900     EXIT.
015000*----------------------------------------------------------------*
015100 C1000-READ-CONTROL.
015200*----------------------------------------------------------------*
015300*    AN ABSENT OR EMPTY CONTROL FILE MEANS NO TRANSACTION HAS
015400*    EVER BEEN POSTED - REPORT A ZERO BALANCE, NOT AN ERROR.  GO
015500*    TO C1000-EX AS SOON AS THAT CASE IS RESOLVED, SKIPPING THE
015600*    READ ENTIRELY.
015700     IF WS-CTLIN-STATUS NOT EQUAL '00'
015800         MOVE ZERO TO WS-CONTROL-BALANCE
015900                       WS-CONTROL-TRAN-CNT
016000         GO TO C1000-EX
016100     END-IF.
016200
016300     READ LEDGER-CTL-IN-FILE
016400         AT END
016500             MOVE ZERO TO WS-CONTROL-BALANCE
016600                           WS-CONTROL-TRAN-CNT
016700         NOT AT END
016800             SET CONTROL-RECORD-FOUND TO TRUE
016900             MOVE OLD-CTL-BALANCE  TO WS-CONTROL-BALANCE
017000             MOVE OLD-CTL-TRAN-CNT TO WS-CONTROL-TRAN-CNT
017100     END-READ.
017200
017300 C1000-EX.
017400     EXIT.
017500*----------------------------------------------------------------*
017600 D1000-BUILD-BALANCE-REPORT.
017700*----------------------------------------------------------------*
017800     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
017900     ACCEPT CURRENT-TIME-OF-DAY   FROM TIME.
018000
018100     MOVE WS-CONTROL-BALANCE      TO BAL-AMOUNT.
018200     MOVE WS-CONTROL-TRAN-CNT     TO BAL-TOTAL-TRAN-CNT.
018300     MOVE CURRENT-DATE-CCYYMMDD   TO BAL-AS-OF-DATE.
018400     COMPUTE BAL-AS-OF-TIME =
018500         CURRENT-HHMMSS + (CURRENT-HUNDREDTHS / 100).
018600
018700 D1000-EX.
018800     EXIT.
018900*----------------------------------------------------------------*
019000 E1000-WRITE-BALANCE-REPORT.
019100*----------------------------------------------------------------*
019200     WRITE BAL-REPORT-RECORD.
019300     IF WS-BALOUT-STATUS NOT EQUAL '00'
019400         MOVE 'ERROR WRITING BALANCE-REPORT-OUT'
019500                                   TO WS-ERR-MSG
019600         MOVE WS-BALOUT-STATUS     TO WS-ERR-CDE
019700         MOVE 'E1000-WRITE-BALANCE-REPORT' TO WS-ERR-PROC
019800         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
019900     END-IF.
020000
020100 E1000-EX.
020200     EXIT.
020300*----------------------------------------------------------------*
020400 Y1000-ERR-HANDLING.
020500*----------------------------------------------------------------*
020600     DISPLAY '********************************'.
020700     DISPLAY '  LDGBAL - ERROR HANDLING REPORT '.
020800     DISPLAY '********************************'.
020900     DISPLAY '  ' WS-ERR-MSG.
021000     DISPLAY '  ' WS-ERR-CDE.
021100     DISPLAY '  ' WS-ERR-PROC.
021200     DISPLAY '********************************'.
021300     PERFORM Z1000-CLOSE-FILES THRU Z1000-EX.
021400     STOP RUN.
021500
021600 Y1000-EXIT.
021700     EXIT.
021800*----------------------------------------------------------------*
021900 Z1000-CLOSE-FILES.
022000*----------------------------------------------------------------*
022100     CLOSE LEDGER-CTL-IN-FILE.
022200     CLOSE BALANCE-REPORT-FILE.
022300
022400 Z1000-EX.
022500     EXIT.

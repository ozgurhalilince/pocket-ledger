000100******************************************************************
000200* TRANREQ.CPY                                                    *
000300* AUTHOR: M RUIZ-TAVERA                                          *
000400* INSTALLATION: UNIZAR DATA CENTER / POCKET LEDGER APPLICATION   *
000500* DATE-WRITTEN: 03-11-1987                                       *
000600* PURPOSE: ONE POSTING REQUEST, AS READ FROM THE                 *
000700*          TRANSACTION-REQUESTS INPUT FILE BY LDGPOST.           *
000800******************************************************************
000900* CHANGE LOG                                                      *
001000* 03-11-1987 MRT  REQ 8801  ORIGINAL COPY MEMBER                  *
001100* 22-08-1991 MRT  REQ 9114  WIDENED REQ-DESCRIPTION TO 255 BYTES  *
001200******************************************************************
001300 01  TRAN-REQUEST-RECORD.
001400*    REQUESTED AMOUNT - VALID RANGE IS EDITED IN LDGPOST,
001500*    PARAGRAPH D1200-EDIT-REQUEST.
001600     05  REQ-AMOUNT                 PIC S9(10)V9(2) COMP-3.
001700     05  REQ-TYPE                   PIC X(10).
001800     05  REQ-DESCRIPTION            PIC X(255).
001900*    PAD TO A ROUND RECORD LENGTH FOR FUTURE FIELD GROWTH.
002000     05  FILLER                     PIC X(15).

000100******************************************************************
000200* PROGRAM: LDGPOST                                               *
000300* SYSTEM:  POCKET LEDGER - ACCOUNT JOURNAL POSTING               *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.    LDGPOST.
000800 AUTHOR.        M RUIZ-TAVERA.
000900 INSTALLATION.  UNIZAR DATA CENTER.
001000 DATE-WRITTEN.  03-11-1987.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH JOB.
001300******************************************************************
001400* PURPOSE.                                                        *
001500*     READS ONE OR MORE POSTING REQUESTS FROM TRANSACTION-        *
001600*     REQUESTS, EDITS EACH ONE, REJECTS A WITHDRAWAL THAT WOULD   *
001700*     OVERDRAW THE LEDGER, POSTS EVERY ACCEPTED REQUEST TO THE    *
001800*     LEDGER-JOURNAL AS A NEW TRAN-RECORD AND CARRIES THE RUNNING *
001900*     BALANCE / TRANSACTION COUNT / LAST TRAN-ID FORWARD INTO A   *
002000*     NEW LEDGER CONTROL RECORD FOR THE NEXT RUN.                 *
002100******************************************************************
002200* CHANGE LOG.                                                     *
002300* 03-11-1987 MRT  REQ 8801  ORIGINAL PROGRAM.                     *
002400* 22-08-1991 MRT  REQ 9114  WIDENED REQ-DESCRIPTION TO 255 BYTES. *
002500* 02-09-1993 MRT  REQ 9340  STRICT-LESS-THAN ON THE OVERDRAW      *
002600*                           EDIT - A WITHDRAWAL THAT EXACTLY      *
002700*                           ZEROES THE BALANCE IS NOW ALLOWED.    *
002800* 14-01-1999 JCD  REQ 9902  Y2K - SWITCHED DATE STAMPING TO       *
002900*                           ACCEPT ... FROM DATE YYYYMMDD.        *
003000* 30-06-2004 JCD  REQ 0461  REJECTED REQUESTS NO LONGER CONSUME   *
003100*                           A TRAN-ID - COUNTER ADVANCES ONLY ON  *
003200*                           A SUCCESSFUL POST.                    *
003300* 11-03-2011 PLQ  REQ 1108  ADDED WS-REJECT-RECORD COUNT TO THE   *
003400*                           END-OF-JOB TOTALS DISPLAY.            *
003500* 02-05-2011 PLQ  REQ 1109  RECAST THE REQUEST-EDIT CHAIN ON THE  *
003600*                           SHOP'S PERFORM...THRU...EX / GO TO    *
003700*                           PATTERN PER THE CUSKS080 STYLE GUIDE. *
003800* 09-05-2011 PLQ  REQ 1110  WS-BALANCE-DIGITS AND WS-TIMESTAMP-   *
003900*                           KEY WERE SITTING IDLE - NOW ON THE    *
004000*                           EOJ TOTALS LINE AND THE ERROR         *
004100*                           HANDLER RESPECTIVELY, AS THEIR OWN    *
004200*                           COMMENTS ALWAYS SAID THEY WERE FOR.   *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500******************************************************************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   UNIZAR-370.
004800 OBJECT-COMPUTER.   UNIZAR-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100******************************************************************
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TRAN-REQUESTS-FILE ASSIGN TO TRANREQ
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS WS-REQUEST-STATUS.
005700
005800     SELECT LEDGER-JOURNAL-FILE ASSIGN TO JOURNAL
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WS-JOURNAL-STATUS.
006100
006200     SELECT LEDGER-CTL-IN-FILE ASSIGN TO CTLIN
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-CTLIN-STATUS.
006500
006600     SELECT LEDGER-CTL-OUT-FILE ASSIGN TO CTLOUT
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS WS-CTLOUT-STATUS.
006900******************************************************************
007000 DATA DIVISION.
007100******************************************************************
007200 FILE SECTION.
007300*----------------------------------------------------------------*
007400 FD  TRAN-REQUESTS-FILE
007500     LABEL RECORDS ARE STANDARD.
007600     COPY TRANREQ.
007700*----------------------------------------------------------------*
007800 FD  LEDGER-JOURNAL-FILE
007900     LABEL RECORDS ARE STANDARD.
008000     COPY TRANREC.
008100*----------------------------------------------------------------*
008200 FD  LEDGER-CTL-IN-FILE
008300     LABEL RECORDS ARE STANDARD.
008400     COPY LDGCTL REPLACING ==LEDGER-CTL-RECORD== BY ==OLD-CTL-RECORD==
008500                           ==CTL-BALANCE==       BY ==OLD-CTL-BALANCE==
008600                           ==CTL-TRAN-CNT==      BY ==OLD-CTL-TRAN-CNT==
008700                           ==CTL-LAST-TRAN-ID==  BY
008800                               ==OLD-CTL-LAST-TRAN-ID==.
008900*----------------------------------------------------------------*
009000 FD  LEDGER-CTL-OUT-FILE
009100     LABEL RECORDS ARE STANDARD.
009200     COPY LDGCTL REPLACING ==LEDGER-CTL-RECORD== BY ==NEW-CTL-RECORD==
009300                           ==CTL-BALANCE==       BY ==NEW-CTL-BALANCE==
009400                           ==CTL-TRAN-CNT==      BY ==NEW-CTL-TRAN-CNT==
009500                           ==CTL-LAST-TRAN-ID==  BY
009600                               ==NEW-CTL-LAST-TRAN-ID==.
009700******************************************************************
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000* FILE STATUS FIELDS - CARRIED AS STANDALONE 77-LEVELS, SAME AS   *
010100* THE SHOP'S WS-STATUS CONVENTION IN THE OLDER BATCH PROGRAMS.    *
010200******************************************************************
010300 77  WS-REQUEST-STATUS              PIC X(02) VALUE SPACES.
010400 77  WS-JOURNAL-STATUS              PIC X(02) VALUE SPACES.
010500 77  WS-CTLIN-STATUS                PIC X(02) VALUE SPACES.
010600 77  WS-CTLOUT-STATUS               PIC X(02) VALUE SPACES.
010700*
010800 01  WS-SWITCHES.
010900     05  WS-REQUEST-EOF-SW          PIC X VALUE 'N'.
011000         88  REQUEST-EOF              VALUE 'Y'.
011100     05  WS-CTL-FOUND-SW            PIC X VALUE 'N'.
011200         88  CTL-RECORD-FOUND         VALUE 'Y'.
011300     05  WS-REQUEST-VALID-SW        PIC X VALUE 'Y'.
011400         88  REQUEST-IS-VALID         VALUE 'Y'.
011500         88  REQUEST-IS-INVALID       VALUE 'N'.
011600*
011700 01  WS-ERROR-FIELDS.
011800     05  WS-ERR-MSG                 PIC X(40) VALUE SPACES.
011900     05  WS-ERR-CDE                 PIC X(02) VALUE SPACES.
012000     05  WS-ERR-PROC                PIC X(20) VALUE SPACES.
012100*
012200 01  WS-RUN-COUNTERS                COMP.
012300     05  WS-READ-RECORD             PIC 9(09) VALUE ZERO.
012400     05  WS-WRITE-RECORD            PIC 9(09) VALUE ZERO.
012500     05  WS-REJECT-RECORD           PIC 9(09) VALUE ZERO.
012600*
012700******************************************************************
012800* RUNNING CONTROL TOTALS - LOADED FROM THE OLD CONTROL FILE AT    *
012900* START-UP, MAINTAINED IN WORKING STORAGE WHILE REQUESTS POST,    *
013000* THEN WRITTEN FORWARD TO THE NEW CONTROL FILE AT END-OF-JOB.     *
013100******************************************************************
013200 01  WS-CONTROL-TOTALS.
013300     05  WS-CURRENT-BALANCE         PIC S9(10)V9(2) COMP-3
013400                                    VALUE ZERO.
013500     05  WS-CURRENT-TRAN-CNT        PIC 9(09) COMP VALUE ZERO.
013600     05  WS-LAST-TRAN-ID            PIC 9(10) VALUE ZERO.
013700*
013800* RAW BYTE IMAGE OF THE CONTROL-TOTALS GROUP, DISPLAYED ON THE
013900* END-OF-JOB TOTALS LINE SO A GARBLED BALANCE CAN BE COMPARED
014000* BYTE-FOR-BYTE AGAINST THE PRIOR RUN'S DUMP WITHOUT RELYING ON
014100* THE COMP-3/COMP EDIT MASKS TO PRINT IT CORRECTLY.
014200 01  WS-BALANCE-DIGITS REDEFINES WS-CONTROL-TOTALS PIC X(16).
014300*
014400 01  WS-POSTING-FIELDS.
014500     05  WS-UPPER-TYPE              PIC X(10) VALUE SPACES.
014600     05  WS-MULTIPLIER              PIC S9(1) COMP-3 VALUE +1.
014700     05  WS-DELTA-AMOUNT            PIC S9(10)V9(2) COMP-3
014800                                    VALUE ZERO.
014900     05  WS-NEW-BALANCE             PIC S9(10)V9(2) COMP-3
015000                                    VALUE ZERO.
015100*
015200* ALTERNATE NUMERIC-EDITED VIEW OF THE REQUESTED AMOUNT, USED ONLY
015300* WHEN THE RANGE EDIT IN D1200-EDIT-REQUEST FAILS AND THE REJECT
015400* REASON IS DISPLAYED ON SYSOUT.
015500 01  WS-POSTING-FIELDS-EDIT REDEFINES WS-POSTING-FIELDS.
015600     05  FILLER                     PIC X(10).
015700     05  WS-REQ-AMOUNT-EDIT         PIC Z(6)9.99-.
015800     05  FILLER                     PIC X(04).
015900*
016000 01  WS-CURRENT-TIMESTAMP.
016100     05  WS-CTS-DATE                PIC 9(08).
016200     05  WS-CTS-TIME.
016300         10  WS-CTS-HHMMSS          PIC 9(06).
016400         10  WS-CTS-HUNDREDTHS      PIC 9(02).
016500*
016600* SINGLE NUMERIC VIEW OF THE TIMESTAMP, USED ONLY TO DISPLAY THE
016700* STAMP ON ONE LINE IN DIAGNOSTIC MESSAGES - SEE
016800* Y1000-ERR-HANDLING.
016900 01  WS-TIMESTAMP-KEY REDEFINES WS-CURRENT-TIMESTAMP PIC 9(16).
017000*
017100 01  WS-LOW-AMOUNT-LIMIT            PIC S9(10)V9(2) COMP-3
017200                                    VALUE 0.01.
017300 01  WS-HIGH-AMOUNT-LIMIT           PIC S9(10)V9(2) COMP-3
017400                                    VALUE 9999999999.99.
017500******************************************************************
017600 PROCEDURE DIVISION.
017700******************************************************************
017800 A0000-MAIN-LINE.
017900     PERFORM B1000-OPEN-FILES   THRU B1000-EX.
018000     PERFORM C1000-READ-CONTROL THRU C1000-EX.
018100     PERFORM D1000-PROCESS-REQUESTS THRU D1000-EX
018200         UNTIL REQUEST-EOF.
018300     PERFORM E1000-WRITE-CONTROL THRU E1000-EX.
018400     DISPLAY 'LDGPOST - REQUESTS READ    : ' WS-READ-RECORD.
018500     DISPLAY 'LDGPOST - TRANSACTIONS POSTED: ' WS-WRITE-RECORD.
018600     DISPLAY 'LDGPOST - REQUESTS REJECTED  : ' WS-REJECT-RECORD.
018700     DISPLAY 'LDGPOST - ENDING BALANCE (HEX): ' WS-BALANCE-DIGITS.
018800     PERFORM Z1000-CLOSE-FILES THRU Z1000-EX.
018900     STOP RUN.
019000
019100 A0000-EX.
019200     EXIT.
019300*----------------------------------------------------------------*
019400 B1000-OPEN-FILES.
019500*----------------------------------------------------------------*
019600     OPEN INPUT  TRAN-REQUESTS-FILE.
019700     IF WS-REQUEST-STATUS NOT EQUAL '00'
019800         MOVE 'ERROR OPENING TRANSACTION-REQUESTS'
019900                                   TO WS-ERR-MSG
020000         MOVE WS-REQUEST-STATUS    TO WS-ERR-CDE
020100         MOVE 'B1000-OPEN-FILES'   TO WS-ERR-PROC
020200         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
020300     END-IF.
020400
020500     OPEN EXTEND LEDGER-JOURNAL-FILE.
020600     IF WS-JOURNAL-STATUS NOT EQUAL '00' AND
020700        WS-JOURNAL-STATUS NOT EQUAL '05'
020800         MOVE 'ERROR OPENING LEDGER-JOURNAL'
020900                                   TO WS-ERR-MSG
021000         MOVE WS-JOURNAL-STATUS    TO WS-ERR-CDE
021100         MOVE 'B1000-OPEN-FILES'   TO WS-ERR-PROC
021200         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
021300     END-IF.
021400
021500     OPEN OUTPUT LEDGER-CTL-OUT-FILE.
021600     IF WS-CTLOUT-STATUS NOT EQUAL '00'
021700         MOVE 'ERROR OPENING LEDGER-CTL-OUT-FILE'
021800                                   TO WS-ERR-MSG
021900         MOVE WS-CTLOUT-STATUS     TO WS-ERR-CDE
022000         MOVE 'B1000-OPEN-FILES'   TO WS-ERR-PROC
022100         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
022200     END-IF.
022300
022400 B1000-EX.
022500     EXIT.
022600*----------------------------------------------------------------*
022700 C1000-READ-CONTROL.
022800*----------------------------------------------------------------*
022900*    THE OLD CONTROL FILE IS MISSING ON THE VERY FIRST RUN OF A
023000*    NEW LEDGER - START THE BALANCE, COUNT AND TRAN-ID AT ZERO AND
023100*    GO TO C1000-EX WITHOUT ATTEMPTING THE READ.
023200     OPEN INPUT LEDGER-CTL-IN-FILE.
023300     IF WS-CTLIN-STATUS NOT EQUAL '00'
023400         MOVE ZERO TO WS-CURRENT-BALANCE
023500                       WS-CURRENT-TRAN-CNT
023600                       WS-LAST-TRAN-ID
023700         GO TO C1000-EX
023800     END-IF.
023900
024000     READ LEDGER-CTL-IN-FILE
024100         AT END
024200             MOVE ZERO TO WS-CURRENT-BALANCE
024300                           WS-CURRENT-TRAN-CNT
024400                           WS-LAST-TRAN-ID
024500         NOT AT END
024600             SET CTL-RECORD-FOUND TO TRUE
024700             MOVE OLD-CTL-BALANCE     TO WS-CURRENT-BALANCE
024800             MOVE OLD-CTL-TRAN-CNT    TO WS-CURRENT-TRAN-CNT
024900             MOVE OLD-CTL-LAST-TRAN-ID TO WS-LAST-TRAN-ID
025000     END-READ.
025100     CLOSE LEDGER-CTL-IN-FILE.
025200
025300 C1000-EX.
025400     EXIT.
025500*----------------------------------------------------------------*
025600 D1000-PROCESS-REQUESTS.
025700*----------------------------------------------------------------*
025800*    GO TO D1000-EX AS SOON AS THE RECORD TURNS OUT TO BE EOF OR
025900*    A REJECT, RATHER THAN NESTING THE REMAINDER OF THE PARAGRAPH
026000*    UNDER SUCCESSIVE IF REQUEST-IS-VALID TESTS.
026100     PERFORM D1100-READ-REQUEST THRU D1100-EX.
026200     IF REQUEST-EOF
026300         GO TO D1000-EX
026400     END-IF.
026500
026600     SET REQUEST-IS-VALID TO TRUE.
026700     PERFORM D1200-EDIT-REQUEST THRU D1200-EX.
026800     IF REQUEST-IS-VALID
026900         PERFORM D1300-EDIT-WITHDRAWAL THRU D1300-EX
027000     END-IF.
027100     IF REQUEST-IS-INVALID
027200         ADD 1 TO WS-REJECT-RECORD
027300         GO TO D1000-EX
027400     END-IF.
027500     PERFORM D1400-POST-TRANSACTION THRU D1400-EX.
027600
027700 D1000-EX.
027800     EXIT.
027900*----------------------------------------------------------------*
028000 D1100-READ-REQUEST.
028100*----------------------------------------------------------------*
028200     READ TRAN-REQUESTS-FILE
028300         AT END
028400             SET REQUEST-EOF TO TRUE
028500         NOT AT END
028600             ADD 1 TO WS-READ-RECORD
028700     END-READ.
028800
028900 D1100-EX.
029000     EXIT.
029100*----------------------------------------------------------------*
029200 D1200-EDIT-REQUEST.
029300*----------------------------------------------------------------*
029400*    NORMALIZE REQ-TYPE TO UPPER CASE BEFORE COMPARING - NO
029500*    INTRINSIC FUNCTION IS USED, PER SHOP STANDARD.
029600     MOVE REQ-TYPE TO WS-UPPER-TYPE.
029700     INSPECT WS-UPPER-TYPE
029800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
029900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030000
030100     IF REQ-AMOUNT < WS-LOW-AMOUNT-LIMIT OR
030200        REQ-AMOUNT > WS-HIGH-AMOUNT-LIMIT
030300         SET REQUEST-IS-INVALID TO TRUE
030400         MOVE REQ-AMOUNT TO WS-REQ-AMOUNT-EDIT
030500         DISPLAY 'LDGPOST - REJECT, AMOUNT OUT OF RANGE: '
030600                 WS-REQ-AMOUNT-EDIT
030700         GO TO D1200-EX
030800     END-IF.
030900
031000     IF WS-UPPER-TYPE NOT EQUAL 'DEPOSIT   ' AND
031100        WS-UPPER-TYPE NOT EQUAL 'WITHDRAWAL'
031200         SET REQUEST-IS-INVALID TO TRUE
031300         DISPLAY 'LDGPOST - REJECT, UNKNOWN REQ-TYPE: '
031400                 REQ-TYPE
031500     END-IF.
031600
031700 D1200-EX.
031800     EXIT.
031900*----------------------------------------------------------------*
032000 D1300-EDIT-WITHDRAWAL.
032100*----------------------------------------------------------------*
032200     IF WS-UPPER-TYPE NOT EQUAL 'WITHDRAWAL'
032300         GO TO D1300-EX
032400     END-IF.
032500     IF WS-CURRENT-BALANCE < REQ-AMOUNT
032600         SET REQUEST-IS-INVALID TO TRUE
032700         DISPLAY 'LDGPOST - REJECT, INSUFFICIENT BALANCE'
032800     END-IF.
032900
033000 D1300-EX.
033100     EXIT.
033200*----------------------------------------------------------------*
033300 D1400-POST-TRANSACTION.
033400*----------------------------------------------------------------*
033500     ACCEPT WS-CTS-DATE FROM DATE YYYYMMDD.
033600     ACCEPT WS-CTS-TIME FROM TIME.
033700
033800     IF WS-UPPER-TYPE EQUAL 'DEPOSIT'
033900         MOVE +1 TO WS-MULTIPLIER
034000     ELSE
034100         MOVE -1 TO WS-MULTIPLIER
034200     END-IF.
034300
034400     COMPUTE WS-DELTA-AMOUNT = REQ-AMOUNT * WS-MULTIPLIER.
034500     COMPUTE WS-NEW-BALANCE = WS-CURRENT-BALANCE + WS-DELTA-AMOUNT.
034600
034700     ADD 1 TO WS-LAST-TRAN-ID.
034800
034900     MOVE WS-LAST-TRAN-ID       TO TRAN-ID.
035000     MOVE REQ-AMOUNT            TO TRAN-AMOUNT.
035100     MOVE WS-UPPER-TYPE         TO TRAN-TYPE.
035200     MOVE REQ-DESCRIPTION       TO TRAN-DESCRIPTION.
035300     MOVE WS-CTS-DATE           TO TRAN-CREATED-DATE
035400                                   TRAN-MODIFIED-DATE.
035500     COMPUTE TRAN-CREATED-TIME =
035600         WS-CTS-HHMMSS + (WS-CTS-HUNDREDTHS / 100).
035700     MOVE TRAN-CREATED-TIME     TO TRAN-MODIFIED-TIME.
035800
035900     WRITE TRAN-RECORD.
036000     IF WS-JOURNAL-STATUS NOT EQUAL '00'
036100         MOVE 'ERROR WRITING LEDGER-JOURNAL'
036200                                   TO WS-ERR-MSG
036300         MOVE WS-JOURNAL-STATUS    TO WS-ERR-CDE
036400         MOVE 'D1400-POST-TRANSACTION' TO WS-ERR-PROC
036500         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
036600         GO TO D1400-EX
036700     END-IF.
036800     ADD 1 TO WS-WRITE-RECORD.
036900     ADD 1 TO WS-CURRENT-TRAN-CNT.
037000     MOVE WS-NEW-BALANCE TO WS-CURRENT-BALANCE.
037100
037200 D1400-EX.
037300     EXIT.
037400*----------------------------------------------------------------*
037500 E1000-WRITE-CONTROL.
037600*----------------------------------------------------------------*
037700     INITIALIZE NEW-CTL-RECORD.
037800     MOVE WS-CURRENT-BALANCE   TO NEW-CTL-BALANCE.
037900     MOVE WS-CURRENT-TRAN-CNT  TO NEW-CTL-TRAN-CNT.
038000     MOVE WS-LAST-TRAN-ID      TO NEW-CTL-LAST-TRAN-ID.
038100     WRITE NEW-CTL-RECORD.
038200     IF WS-CTLOUT-STATUS NOT EQUAL '00'
038300         MOVE 'ERROR WRITING LEDGER-CTL-OUT-FILE'
038400                                   TO WS-ERR-MSG
038500         MOVE WS-CTLOUT-STATUS     TO WS-ERR-CDE
038600         MOVE 'E1000-WRITE-CONTROL' TO WS-ERR-PROC
038700         PERFORM Y1000-ERR-HANDLING THRU Y1000-EXIT
038800     END-IF.
038900
039000 E1000-EX.
039100     EXIT.
039200*----------------------------------------------------------------*
039300 Y1000-ERR-HANDLING.
039400*----------------------------------------------------------------*
039500     ACCEPT WS-CTS-DATE FROM DATE YYYYMMDD.
039600     ACCEPT WS-CTS-TIME FROM TIME.
039700     DISPLAY '********************************'.
039800     DISPLAY '  LDGPOST - ERROR HANDLING REPORT '.
039900     DISPLAY '********************************'.
040000     DISPLAY '  ' WS-ERR-MSG.
040100     DISPLAY '  ' WS-ERR-CDE.
040200     DISPLAY '  ' WS-ERR-PROC.
040300     DISPLAY '  TIMESTAMP   : ' WS-TIMESTAMP-KEY.
040400     DISPLAY '********************************'.
040500     PERFORM Z1000-CLOSE-FILES THRU Z1000-EX.
040600     STOP RUN.
040700
040800 Y1000-EXIT.
040900     EXIT.
041000*----------------------------------------------------------------*
041100 Z1000-CLOSE-FILES.
041200*----------------------------------------------------------------*
041300     CLOSE TRAN-REQUESTS-FILE.
041400     CLOSE LEDGER-JOURNAL-FILE.
041500     CLOSE LEDGER-CTL-OUT-FILE.
041600
041700 Z1000-EX.
041800     EXIT.
